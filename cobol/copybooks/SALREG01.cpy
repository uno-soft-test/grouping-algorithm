000100******************************************************************
000200*     COPY       SALREG01                                       *
000300*     LAYOUT  LINEA DE SALIDA  -  LISTADO DE AGRUPACION          *
000400*     (ENCABEZADO, ETIQUETA DE GRUPO, LINEA MIEMBRO O BLANCO)    *
000500*     LARGO REGISTRO = 800 BYTES                                *
000600******************************************************************
000700*     POSICION RELATIVA (1:796) TEXTO DE LA LINEA DE SALIDA
000800 01  REG-LINEA-SALIDA.
000900     03  SAL-LINEA              PIC X(796).
001000     03  FILLER                 PIC X(004)   VALUE SPACES.
