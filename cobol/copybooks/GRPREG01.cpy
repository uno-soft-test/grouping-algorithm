000100******************************************************************
000200*     COPY       GRPREG01                                       *
000300*     LAYOUT  REGISTRO DE TRABAJO 2  (DDTRAB02)                 *
000400*     PASO: AGRUPADOR  ->  LISTADOR                             *
000500*     PRIMER REGISTRO ES DE CONTROL (TIPO 'H'), CON EL TOTAL     *
000600*     DE GRUPOS MULTI-MIEMBRO YA CALCULADO. LOS RESTANTES SON    *
000700*     DETALLE (TIPO 'D'), UNO POR CADA LINEA MIEMBRO, YA EN EL   *
000800*     ORDEN DE GRUPO DESCENDENTE POR CANTIDAD DE MIEMBROS        *
000900******************************************************************
001000 01  REG-TRABAJO-02.
001100     03  TR2-TIPO-REG           PIC X(01).
001200         88  TR2-ES-ENCABEZADO          VALUE 'H'.
001300         88  TR2-ES-DETALLE             VALUE 'D'.
001400     03  TR2-DATOS.
001500         05  TR2-ENCABEZADO.
001600             07  TR2-ENC-MULTI-CANT  PIC 9(06).
001700             07  FILLER              PIC X(800)  VALUE SPACES.
001800         05  TR2-DETALLE REDEFINES TR2-ENCABEZADO.
001900             07  TR2-DET-GRUPO-SEQ   PIC 9(06).
002000             07  TR2-DET-LINEA       PIC X(800).
