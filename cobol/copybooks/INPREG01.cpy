000100******************************************************************
000200*     COPY       INPREG01                                       *
000300*     LAYOUT  LINEA DE ENTRADA  -  PROCESO AGRUPACION            *
000400*     ORIGEN: ARCHIVO DE ENTRADA (TEXTO, CAMPOS SEPARADOS ';')   *
000500*     LARGO REGISTRO = 800 + 3 + (16*50) BYTES                   *
000600******************************************************************
000700*DESCRIPCION DE CAMPOS:
000800*  ENT-LINEA       = LINEA CRUDA LEIDA DEL ARCHIVO DE ENTRADA
000900*  ENT-CANT-COL    = CANTIDAD DE COLUMNAS ENCONTRADAS EN LA LINEA
001000*  ENT-COLUMNAS    = VALORES DE CADA COLUMNA, JUSTIFICADOS A LA
001100*                    IZQUIERDA Y COMPLETADOS CON ESPACIOS
001200*                    (MAXIMO 16 COLUMNAS DE 50 POSICIONES)
001300******************************************************************
001400 01  REG-LINEA-ENTRADA.
001500     03  ENT-LINEA              PIC X(800).
001600     03  ENT-CANT-COL           PIC 9(03).
001700     03  ENT-COLUMNAS           PIC X(50) OCCURS 16 TIMES.
001800     03  FILLER                 PIC X(05)   VALUE SPACES.
