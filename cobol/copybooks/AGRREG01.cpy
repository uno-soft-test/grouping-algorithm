000100******************************************************************
000200*     COPY       AGRREG01                                       *
000300*     LAYOUT  REGISTRO DE TRABAJO 1  (DDTRAB01)                 *
000400*     PASO: LECTOR DE ENTRADA  ->  AGRUPADOR                    *
000500*     UNA LINEA VALIDA Y NO DUPLICADA DEL ARCHIVO DE ENTRADA     *
000600*     YA PARSEADA EN COLUMNAS Y CON SU TEXTO CANONICO ARMADO     *
000700******************************************************************
000800 01  REG-TRABAJO-01.
000900     03  TR1-CANT-COL           PIC 9(03).
001000     03  TR1-COLUMNAS           PIC X(50) OCCURS 16 TIMES.
001100     03  TR1-LINEA-CANON        PIC X(800).
001200     03  FILLER                 PIC X(05)   VALUE SPACES.
