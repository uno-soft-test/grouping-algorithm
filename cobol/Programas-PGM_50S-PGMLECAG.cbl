000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLECAG.
000300 AUTHOR. M GUTIERREZ.
000400 INSTALLATION. KC02803 - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 05/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DIFUNDIR FUERA DE LA GERENCIA.
000800******************************************************************
000900*                    CLASE SINCRONICA 50                         *
001000*                    ====================                        *
001100*  PASO 1 DEL PROCESO BATCH DE AGRUPACION DE LINEAS (JOB AGRP50)  *
001200*                                                                *
001300*  - LEE EL ARCHIVO DE ENTRADA (ENTRADA), UNA LINEA POR REGISTRO  *
001400*    DE LARGO VARIABLE, CAMPOS SEPARADOS POR ';'.                 *
001500*  - DESCARTA LINEAS EN BLANCO SIN CONTARLAS.                    *
001600*  - PARSEA CADA LINEA EN HASTA 16 COLUMNAS DE 50 POSICIONES.    *
001700*  - RECHAZA LINEAS CON COMILLAS MAL BALANCEADAS (VALIDACION     *
001800*    DE CSV).                                                    *
001900*  - ARMA EL TEXTO CANONICO (COLUMNAS RECORTADAS Y UNIDAS CON    *
002000*    ';') Y DESCARTA LINEAS REPETIDAS (PRIMERA OCURRENCIA GANA). *
002100*  - GRABA LAS LINEAS VALIDAS Y NO DUPLICADAS EN EL ARCHIVO DE   *
002200*    TRABAJO 1 (DDTRAB01) PARA EL PASO SIGUIENTE (PGMAGRUP).     *
002300******************************************************************
002400*    HISTORIAL DE MODIFICACIONES
002500*    ------------------------------------------------------------
002600*    FECHA       AUTOR   PEDIDO        DESCRIPCION
002700*    ----------  ------  ------------  --------------------------
002800*    05/11/1991  MAG     KC-91-0441    ALTA DEL PROGRAMA. LECTURA
002900*                                      Y VALIDACION DE LA LINEA
003000*                                      DE ENTRADA.
003100*    18/03/1992  MAG     KC-92-0118    SE INCORPORA EL DESCARTE
003200*                                      DE LINEAS EN BLANCO ANTES
003300*                                      DE CONTAR LEIDOS.
003400*    22/07/1993  RDP     KC-93-0275    SE INCORPORA LA VALIDACION
003500*                                      DE COMILLAS DESBALANCEADAS
003600*                                      (RECHAZO DE LINEA).
003700*    14/02/1994  RDP     KC-94-0033    SE AGREGA LA TABLA DE
003800*                                      DEDUPLICACION (TS-LINEA-
003900*                                      VISTA) Y EL CONTADOR DE
004000*                                      REPETIDOS.
004100*    09/09/1996  HBC     KC-96-0512    SE SUBE EL TOPE DE
004200*                                      COLUMNAS DE 10 A 16 POR
004300*                                      PEDIDO DE CONTROL DE
004400*                                      GESTION.
004500*    03/01/1999  HBC     KC-99-0004    AJUSTE Y2K: WS-ANIO-PROCESO
004600*                                      PASA A 4 POSICIONES EN EL
004700*                                      BANNER DE ARRANQUE.
004800*    11/06/2001  LFV     KC-01-0199    SE AGREGA DISPLAY DE
004900*                                      RESUMEN DE RECHAZADOS POR
005000*                                      COMILLA AL CIERRE.
005100*    27/10/2004  LFV     KC-04-0360    CORRECCION: EL RTRIM
005200*                                      MANUAL NO CONTEMPLABA
005300*                                      COLUMNA TOTALMENTE VACIA.
005400*    15/05/2008  JSN     KC-08-0144    SE INCORPORA EL REGISTRO
005500*                                      DE TRABAJO 1 (COPY
005600*                                      AGRREG01) REEMPLAZANDO EL
005700*                                      AREA LOCAL ANTERIOR.
005800*    11/08/2009  RDP     KC-09-0187    CORRECCION: EL RECORTE DE
005900*                                      BLANCOS DE CADA COLUMNA
006000*                                      SOLO ERA A LA DERECHA. SE
006100*                                      AGREGA RECORTE A LA
006200*                                      IZQUIERDA ANTES DE VALIDAR
006300*                                      COMILLAS Y DE ARMAR EL
006400*                                      TEXTO CANONICO (DOS LINEAS
006500*                                      QUE DIFERIAN SOLO EN
006600*                                      BLANCOS INICIALES DE UNA
006700*                                      COLUMNA NO SE DETECTABAN
006800*                                      COMO DUPLICADAS).
006900*    03/02/2010  LFV     KC-10-0095    SE INCORPORA EL AREA DE
007000*                                      PARSEO DE LA LINEA DE
007100*                                      ENTRADA (COPY INPREG01)
007200*                                      REEMPLAZANDO EL AREA LOCAL
007300*                                      ANTERIOR (MISMO CRITERIO
007400*                                      YA APLICADO AL REGISTRO DE
007500*                                      TRABAJO 1 EN KC-08-0144).
007600*    19/11/2013  JSN     KC-13-0402    REVISION GENERAL DE
007700*                                      COMENTARIOS PARA AUDITORIA
007800*                                      INTERNA DE SISTEMAS.
007900*    22/04/2016  PQR     KC-16-0138    CORRECCION: 2345-COPIAR-
008000*                                      COLUMNA-I GRABABA LA COLUMNA
008100*                                      SIN RECORTAR EN EL REGISTRO
008200*                                      DE TRABAJO 1, POR LO QUE
008300*                                      PGMAGRUP NO AGRUPABA DOS
008400*                                      LINEAS QUE DIFERIAN SOLO EN
008500*                                      BLANCOS DE UNA COLUMNA
008600*                                      COMPARTIDA (YA CORREGIDO EN
008700*                                      EL TEXTO CANONICO POR
008800*                                      KC-09-0187, NO EN LA COLUMNA
008900*                                      GRABADA).
009000******************************************************************
009100
009200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500
009600 SPECIAL-NAMES.
009700     DECIMAL-POINT IS COMMA.
009800
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100
010200     SELECT ARCH-ENTRA ASSIGN TO DDENTRA
010300     ORGANIZATION IS LINE SEQUENTIAL
010400     FILE STATUS IS FS-ENTRA.
010500
010600     SELECT ARCH-TRAB01 ASSIGN TO DDTRAB01
010700     ORGANIZATION IS LINE SEQUENTIAL
010800     FILE STATUS IS FS-TRAB01.
010900
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100 DATA DIVISION.
011200 FILE SECTION.
011300
011400 FD  ARCH-ENTRA
011500     RECORDING MODE IS F.
011600 01  REG-ENTRA                 PIC X(800).
011700
011800 FD  ARCH-TRAB01
011900     RECORDING MODE IS F.
012000 01  REG-TRAB01-FD.
012100     COPY AGRREG01.
012200*    VISTA PLANA DEL REGISTRO DE TRABAJO 1, USADA SOLO PARA
012300*    DISPLAY DE DIAGNOSTICO EN CASO DE ERROR DE GRABACION.
012400 01  REG-TRAB01-PLANO REDEFINES REG-TRAB01-FD
012500                           PIC X(1608).
012600
012700 WORKING-STORAGE SECTION.
012800*========================*
012900
013000*----------- STATUS ARCHIVOS ------------------------------------
013100 77  FS-ENTRA                PIC XX         VALUE SPACES.
013200 77  FS-TRAB01               PIC XX         VALUE SPACES.
013300
013400 77  WS-STATUS-FIN           PIC X          VALUE 'N'.
013500     88  WS-FIN-LECTURA                     VALUE 'Y'.
013600     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
013700
013800*----------- LIMITES DE TABLA (VER COPYBOOK AGRREG01) -----------
013900 77  WS-MAX-COLUMNAS          PIC 9(02) COMP   VALUE 16.
014000 77  WS-LARGO-COLUMNA         PIC 9(02) COMP   VALUE 50.
014100 77  WS-LARGO-LINEA           PIC 9(03) COMP   VALUE 800.
014200 77  WS-MAX-REGS-VISTOS       PIC 9(04) COMP   VALUE 500.
014300
014400*----------- AREA DE PARSEO DE LA LINEA DE ENTRADA --------------
014500     COPY INPREG01.
014600
014700*    VISTA DE LA LINEA CRUDA COMO TABLA DE CARACTERES, USADA
014800*    PARA UBICAR EL ';' Y LA COMILLA SIN RECURRIR A FUNCIONES
014900*    INTRINSECAS (NO DISPONIBLES EN ESTE COMPILADOR).
015000 01  ENT-LINEA-CARACTERES REDEFINES ENT-LINEA.
015100     03  ENT-CARACTER            PIC X OCCURS 800 TIMES.
015200
015300*----------- SWITCHES Y PUNTEROS DE PARSEO -----------------------
015400 77  WS-IDX-COL               PIC 9(02) COMP   VALUE ZEROS.
015500 77  WS-IDX-POS               PIC 9(03) COMP   VALUE ZEROS.
015600 77  WS-PUNTERO               PIC 9(03) COMP   VALUE ZEROS.
015700 77  WS-IDX-CHAR              PIC 9(03) COMP   VALUE ZEROS.
015800 77  WS-LARGO-CAMPO           PIC 9(02) COMP   VALUE ZEROS.
015900 77  WS-LARGO-RECORTADO       PIC 9(02) COMP   VALUE ZEROS.
016000 77  WS-POS-INICIO            PIC 9(02) COMP   VALUE ZEROS.
016100 77  WS-LARGO-SIGNIF          PIC 9(02) COMP   VALUE ZEROS.
016200 77  WS-CANT-COMILLAS         PIC 9(02) COMP   VALUE ZEROS.
016300 77  WS-LINEA-VALIDA          PIC X          VALUE 'S'.
016400     88  WS-LINEA-ES-VALIDA                 VALUE 'S'.
016500     88  WS-LINEA-NO-VALIDA                 VALUE 'N'.
016600 77  WS-LINEA-DUPLICADA       PIC X          VALUE 'N'.
016700     88  WS-ES-DUPLICADA                    VALUE 'S'.
016800     88  WS-NO-ES-DUPLICADA                 VALUE 'N'.
016900
017000*----------- CANONICALIZACION (LINEUTIL) -------------------------
017100 77  WS-PUNTERO-CANON         PIC 9(04) COMP   VALUE ZEROS.
017200
017300*----------- TABLA DE LINEAS YA VISTAS (DEDUPLICACION) -----------
017400 01  TS-LINEA-VISTA           PIC X(800) OCCURS 500 TIMES.
017500 77  WS-CANT-VISTAS           PIC 9(04) COMP   VALUE ZEROS.
017600 77  WS-IDX-BUSQUEDA          PIC 9(04) COMP   VALUE ZEROS.
017700
017800*----------- ACUMULADORES ESTADISTICOS ---------------------------
017900 77  WS-LEIDOS-CANT           PIC 9(05) COMP   VALUE ZEROS.
018000 77  WS-BLANCOS-CANT          PIC 9(05) COMP   VALUE ZEROS.
018100 77  WS-RECHAZADOS-CANT       PIC 9(05) COMP   VALUE ZEROS.
018200 77  WS-DUPLICADOS-CANT       PIC 9(05) COMP   VALUE ZEROS.
018300 77  WS-GRABADOS-CANT         PIC 9(05) COMP   VALUE ZEROS.
018400
018500*----------- IMPRESION DE CONTADORES (EDICION PARA DISPLAY) -----
018600 77  WS-LEIDOS-PRINT          PIC ZZZZ9      VALUE ZEROS.
018700 77  WS-BLANCOS-PRINT         PIC ZZZZ9      VALUE ZEROS.
018800 77  WS-RECHAZADOS-PRINT      PIC ZZZZ9      VALUE ZEROS.
018900 77  WS-DUPLICADOS-PRINT      PIC ZZZZ9      VALUE ZEROS.
019000 77  WS-GRABADOS-PRINT        PIC ZZZZ9      VALUE ZEROS.
019100
019200*----------- FECHA DE PROCESO (BANNER DE ARRANQUE) ---------------
019300 01  WS-FECHA-PROCESO.
019400     03  WS-FECHA-AAAA          PIC 9(04)    VALUE ZEROS.
019500     03  WS-FECHA-MM            PIC 9(02)    VALUE ZEROS.
019600     03  WS-FECHA-DD            PIC 9(02)    VALUE ZEROS.
019700     03  FILLER                 PIC X(01)    VALUE SPACE.
019800 01  WS-FECHA-PROC-ALT REDEFINES WS-FECHA-PROCESO.
019900     03  WS-FECHA-SIGLO-ALT     PIC 9(02).
020000     03  WS-FECHA-ANIO-ALT      PIC 9(02).
020100     03  WS-FECHA-MESDIA-ALT    PIC 9(04).
020200     03  FILLER                 PIC X(01).
020300
020400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020500 PROCEDURE DIVISION.
020600
020700 MAIN-PROGRAM-I.
020800
020900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021100                                 UNTIL WS-FIN-LECTURA
021200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021300
021400 MAIN-PROGRAM-F. GOBACK.
021500
021600
021700*-----------------------------------------------------------------
021800 1000-INICIO-I.
021900
022000     ACCEPT WS-FECHA-AAAA FROM DATE
022100     DISPLAY '==================================================='
022200     DISPLAY 'PGMLECAG - LECTOR Y VALIDADOR DE LINEAS DE ENTRADA'
022300     DISPLAY '==================================================='
022400
022500     OPEN INPUT ARCH-ENTRA
022600     IF FS-ENTRA IS NOT EQUAL '00' THEN
022700        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRA
022800        MOVE 9999 TO RETURN-CODE
022900        SET WS-FIN-LECTURA TO TRUE
023000     END-IF
023100
023200     OPEN OUTPUT ARCH-TRAB01
023300     IF FS-TRAB01 IS NOT EQUAL '00' THEN
023400        DISPLAY '* ERROR EN OPEN TRABAJO 1 = ' FS-TRAB01
023500        MOVE 9999 TO RETURN-CODE
023600        SET WS-FIN-LECTURA TO TRUE
023700     END-IF.
023800
023900 1000-INICIO-F. EXIT.
024000
024100
024200*-----------------------------------------------------------------
024300 2000-PROCESO-I.
024400
024500     PERFORM 2050-LEER-I THRU 2050-LEER-F
024600
024700     IF NOT WS-FIN-LECTURA THEN
024800        IF ENT-LINEA IS EQUAL SPACES THEN
024900           ADD 1 TO WS-BLANCOS-CANT
025000        ELSE
025100           PERFORM 2300-PARSEAR-I    THRU 2300-PARSEAR-F
025200           PERFORM 2310-VALIDAR-I    THRU 2310-VALIDAR-F
025300           IF WS-LINEA-ES-VALIDA THEN
025400              PERFORM 2320-ARMAR-CANON-I THRU 2320-ARMAR-CANON-F
025500              PERFORM 2330-BUSCAR-DUP-I  THRU 2330-BUSCAR-DUP-F
025600              IF WS-ES-DUPLICADA THEN
025700                 ADD 1 TO WS-DUPLICADOS-CANT
025800              ELSE
025900                 PERFORM 2340-GRABAR-TRAB01-I
026000                    THRU 2340-GRABAR-TRAB01-F
026100              END-IF
026200           ELSE
026300              ADD 1 TO WS-RECHAZADOS-CANT
026400           END-IF
026500        END-IF
026600     END-IF.
026700
026800 2000-PROCESO-F. EXIT.
026900
027000
027100*----  LECTURA SECUENCIAL DEL ARCHIVO DE ENTRADA -----------------
027200 2050-LEER-I.
027300
027400     READ ARCH-ENTRA INTO ENT-LINEA
027500
027600     EVALUATE FS-ENTRA
027700        WHEN '00'
027800           ADD 1 TO WS-LEIDOS-CANT
027900           CONTINUE
028000        WHEN '10'
028100           SET WS-FIN-LECTURA TO TRUE
028200        WHEN OTHER
028300           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENTRA
028400           MOVE 9999 TO RETURN-CODE
028500           SET WS-FIN-LECTURA TO TRUE
028600     END-EVALUATE.
028700
028800 2050-LEER-F. EXIT.
028900
029000
029100*----  PARSEO DE LA LINEA EN COLUMNAS SEPARADAS POR ';' ----------
029200 2300-PARSEAR-I.
029300
029400     MOVE SPACES TO ENT-COLUMNAS (1)
029500     MOVE ZEROS  TO ENT-CANT-COL WS-IDX-COL WS-IDX-CHAR
029600     MOVE 1      TO WS-IDX-POS
029700
029800     PERFORM 2305-EXTRAER-CAMPO-I THRU 2305-EXTRAER-CAMPO-F
029900        VARYING WS-IDX-CHAR FROM 1 BY 1
030000           UNTIL WS-IDX-CHAR > WS-LARGO-LINEA
030100              OR WS-IDX-COL > WS-MAX-COLUMNAS.
030200
030300 2300-PARSEAR-F. EXIT.
030400
030500*    RECORRE ENT-LINEA-CARACTERES BYTE A BYTE. CADA VEZ QUE
030600*    ENCUENTRA UN ';' CIERRA LA COLUMNA ACTUAL Y ABRE LA
030700*    SIGUIENTE; AL LLEGAR AL FINAL DE LA LINEA CIERRA LA
030800*    ULTIMA COLUMNA PENDIENTE.
030900 2305-EXTRAER-CAMPO-I.
031000
031100     IF WS-IDX-COL = ZEROS THEN
031200        ADD 1 TO WS-IDX-COL
031300        MOVE 1 TO WS-IDX-POS
031400     END-IF
031500
031600     IF ENT-CARACTER (WS-IDX-CHAR) IS EQUAL ';' THEN
031700        PERFORM 2307-CERRAR-COLUMNA-I THRU 2307-CERRAR-COLUMNA-F
031800        ADD 1 TO WS-IDX-COL
031900        MOVE 1 TO WS-IDX-POS
032000     ELSE
032100        IF WS-IDX-POS IS LESS THAN OR EQUAL TO WS-LARGO-COLUMNA
032200           AND WS-IDX-COL IS LESS THAN OR EQUAL TO WS-MAX-COLUMNAS
032300           THEN
032400           MOVE ENT-CARACTER (WS-IDX-CHAR)
032500              TO ENT-COLUMNAS (WS-IDX-COL) (WS-IDX-POS:1)
032600        END-IF
032700        ADD 1 TO WS-IDX-POS
032800     END-IF
032900
033000     IF WS-IDX-CHAR IS EQUAL WS-LARGO-LINEA THEN
033100        IF WS-IDX-COL IS GREATER THAN ZEROS
033200           AND WS-IDX-COL IS NOT GREATER THAN WS-MAX-COLUMNAS
033300           THEN
033400           MOVE WS-IDX-COL TO ENT-CANT-COL
033500        END-IF
033600     END-IF.
033700
033800 2305-EXTRAER-CAMPO-F. EXIT.
033900
034000*    ACTUALIZA ENT-CANT-COL CUANDO SE CIERRA UNA COLUMNA POR
034100*    HABER ENCONTRADO UN ';' (LA ULTIMA COLUMNA SE CIERRA AL
034200*    LLEGAR AL FINAL DE LA LINEA, VER PARRAFO ANTERIOR).
034300 2307-CERRAR-COLUMNA-I.
034400
034500     IF WS-IDX-COL IS GREATER THAN ENT-CANT-COL THEN
034600        MOVE WS-IDX-COL TO ENT-CANT-COL
034700     END-IF
034800
034900     IF WS-IDX-COL IS LESS THAN WS-MAX-COLUMNAS THEN
035000        MOVE SPACES TO ENT-COLUMNAS (WS-IDX-COL + 1)
035100     END-IF.
035200
035300 2307-CERRAR-COLUMNA-F. EXIT.
035400
035500
035600*----  VALIDACION: COMILLA SIN BALANCEAR RECHAZA LA LINEA --------
035700 2310-VALIDAR-I.
035800
035900     SET WS-LINEA-ES-VALIDA TO TRUE
036000
036100     PERFORM 2315-VALIDAR-COLUMNA-I THRU 2315-VALIDAR-COLUMNA-F
036200        VARYING WS-IDX-COL FROM 1 BY 1
036300           UNTIL WS-IDX-COL > ENT-CANT-COL
036400              OR WS-LINEA-NO-VALIDA.
036500
036600 2310-VALIDAR-F. EXIT.
036700
036800*    UNA COLUMNA ES INVALIDA SI CONTIENE '"' Y NO ESTA
036900*    COMPLETAMENTE ENVUELTA POR UN PAR DE '"' AL INICIO Y AL
037000*    FINAL DE SU CONTENIDO SIGNIFICATIVO (YA RECORTADO DE
037100*    BLANCOS A IZQUIERDA Y DERECHA - VER 2317-LARGO-SIGNIF-I).
037200 2315-VALIDAR-COLUMNA-I.
037300
037400     INSPECT ENT-COLUMNAS (WS-IDX-COL) TALLYING
037500        WS-CANT-COMILLAS FOR ALL '"'
037600
037700     IF WS-CANT-COMILLAS IS GREATER THAN ZEROS THEN
037800        PERFORM 2317-LARGO-SIGNIF-I THRU 2317-LARGO-SIGNIF-F
037900        IF WS-LARGO-SIGNIF IS LESS THAN 2 THEN
038000           SET WS-LINEA-NO-VALIDA TO TRUE
038100        ELSE
038200           IF ENT-COLUMNAS (WS-IDX-COL) (WS-POS-INICIO:1)
038300              IS NOT EQUAL '"'
038400              OR ENT-COLUMNAS (WS-IDX-COL)
038500                 (WS-LARGO-RECORTADO:1) IS NOT EQUAL '"'
038600              THEN
038700              SET WS-LINEA-NO-VALIDA TO TRUE
038800           END-IF
038900        END-IF
039000     END-IF
039100
039200     MOVE ZEROS TO WS-CANT-COMILLAS.
039300
039400 2315-VALIDAR-COLUMNA-F. EXIT.
039500
039600*    CALCULA EL INICIO Y EL LARGO DEL CONTENIDO SIGNIFICATIVO DE
039700*    LA COLUMNA ACTUAL (SIN BLANCOS DE RELLENO NI A IZQUIERDA NI
039800*    A DERECHA). PRIMERO RECORRE DE DERECHA A IZQUIERDA PARA
039900*    UBICAR EL ULTIMO CARACTER NO BLANCO (WS-LARGO-RECORTADO) Y
040000*    LUEGO DE IZQUIERDA A DERECHA PARA UBICAR EL PRIMERO
040100*    (WS-POS-INICIO) - RTRIM Y LTRIM MANUALES, SIN FUNCIONES
040200*    INTRINSECAS (NO DISPONIBLES EN ESTE COMPILADOR).
040300 2317-LARGO-SIGNIF-I.
040400
040500     MOVE WS-LARGO-COLUMNA TO WS-LARGO-RECORTADO
040600
040700     PERFORM 2318-RETROCEDER-I THRU 2318-RETROCEDER-F
040800        VARYING WS-LARGO-RECORTADO FROM WS-LARGO-COLUMNA BY -1
040900           UNTIL WS-LARGO-RECORTADO = ZEROS
041000              OR ENT-COLUMNAS (WS-IDX-COL)
041100                 (WS-LARGO-RECORTADO:1) IS NOT EQUAL SPACE
041200
041300     IF WS-LARGO-RECORTADO = ZEROS THEN
041400        MOVE ZEROS TO WS-POS-INICIO WS-LARGO-SIGNIF
041500     ELSE
041600        MOVE 1 TO WS-POS-INICIO
041700        PERFORM 2319-AVANZAR-I THRU 2319-AVANZAR-F
041800           VARYING WS-POS-INICIO FROM 1 BY 1
041900              UNTIL WS-POS-INICIO > WS-LARGO-RECORTADO
042000                 OR ENT-COLUMNAS (WS-IDX-COL)
042100                    (WS-POS-INICIO:1) IS NOT EQUAL SPACE
042200        COMPUTE WS-LARGO-SIGNIF =
042300           WS-LARGO-RECORTADO - WS-POS-INICIO + 1
042400     END-IF.
042500
042600 2317-LARGO-SIGNIF-F. EXIT.
042700
042800 2318-RETROCEDER-I.
042900     CONTINUE.
043000 2318-RETROCEDER-F. EXIT.
043100
043200*    AVANZA DESDE EL PRINCIPIO DE LA COLUMNA HASTA EL PRIMER
043300*    CARACTER NO BLANCO, PARA DESCARTAR EL RELLENO DE BLANCOS A
043400*    LA IZQUIERDA ANTES DE VALIDAR COMILLAS O DE ARMAR EL TEXTO
043500*    CANONICO.
043600 2319-AVANZAR-I.
043700     CONTINUE.
043800 2319-AVANZAR-F. EXIT.
043900
044000
044100*----  ARMADO DEL TEXTO CANONICO (LINEUTIL) -----------------------
044200*    RECONSTRUYE LA LINEA UNIENDO LAS COLUMNAS RECORTADAS CON
044300*    ';', EN EL MISMO ORDEN EN QUE FUERON LEIDAS. USADO COMO
044400*    CLAVE DE DEDUPLICACION Y COMO TEXTO A GRABAR EN EL REPORTE
044500*    FINAL.
044600 2320-ARMAR-CANON-I.
044700
044800     MOVE SPACES TO TR1-LINEA-CANON
044900     MOVE 1      TO WS-PUNTERO-CANON
045000
045100     PERFORM 2325-AGREGAR-COLUMNA-I THRU 2325-AGREGAR-COLUMNA-F
045200        VARYING WS-IDX-COL FROM 1 BY 1
045300           UNTIL WS-IDX-COL > ENT-CANT-COL.
045400
045500 2320-ARMAR-CANON-F. EXIT.
045600
045700 2325-AGREGAR-COLUMNA-I.
045800
045900     PERFORM 2317-LARGO-SIGNIF-I THRU 2317-LARGO-SIGNIF-F
046000
046100     IF WS-LARGO-SIGNIF IS GREATER THAN ZEROS THEN
046200        STRING ENT-COLUMNAS (WS-IDX-COL)
046300           (WS-POS-INICIO:WS-LARGO-SIGNIF)
046400           DELIMITED BY SIZE
046500           INTO TR1-LINEA-CANON
046600           WITH POINTER WS-PUNTERO-CANON
046700     END-IF
046800
046900     IF WS-IDX-COL IS LESS THAN ENT-CANT-COL THEN
047000        STRING ';' DELIMITED BY SIZE
047100           INTO TR1-LINEA-CANON
047200           WITH POINTER WS-PUNTERO-CANON
047300     END-IF.
047400
047500 2325-AGREGAR-COLUMNA-F. EXIT.
047600
047700
047800*----  DEDUPLICACION: BUSQUEDA SECUENCIAL EN TS-LINEA-VISTA ------
047900 2330-BUSCAR-DUP-I.
048000
048100     SET WS-NO-ES-DUPLICADA TO TRUE
048200     MOVE ZEROS TO WS-IDX-BUSQUEDA
048300
048400     PERFORM 2335-COMPARAR-VISTA-I THRU 2335-COMPARAR-VISTA-F
048500        VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
048600           UNTIL WS-IDX-BUSQUEDA > WS-CANT-VISTAS
048700              OR WS-ES-DUPLICADA
048800
048900     IF WS-NO-ES-DUPLICADA
049000        AND WS-CANT-VISTAS IS LESS THAN WS-MAX-REGS-VISTOS THEN
049100        ADD 1 TO WS-CANT-VISTAS
049200        MOVE TR1-LINEA-CANON TO TS-LINEA-VISTA (WS-CANT-VISTAS)
049300     END-IF.
049400
049500 2330-BUSCAR-DUP-F. EXIT.
049600
049700 2335-COMPARAR-VISTA-I.
049800
049900     IF TS-LINEA-VISTA (WS-IDX-BUSQUEDA) IS EQUAL
050000        TR1-LINEA-CANON THEN
050100        SET WS-ES-DUPLICADA TO TRUE
050200     END-IF.
050300
050400 2335-COMPARAR-VISTA-F. EXIT.
050500
050600
050700*----  GRABACION DEL REGISTRO EN EL ARCHIVO DE TRABAJO 1 ---------
050800 2340-GRABAR-TRAB01-I.
050900
051000     MOVE ENT-CANT-COL TO TR1-CANT-COL
051100     PERFORM 2345-COPIAR-COLUMNA-I THRU 2345-COPIAR-COLUMNA-F
051200        VARYING WS-IDX-COL FROM 1 BY 1
051300           UNTIL WS-IDX-COL > WS-MAX-COLUMNAS
051400
051500     WRITE REG-TRAB01-FD FROM REG-TRABAJO-01
051600
051700     IF FS-TRAB01 IS NOT EQUAL '00' THEN
051800        DISPLAY '* ERROR EN WRITE TRABAJO 1 = ' FS-TRAB01
051900        MOVE 9999 TO RETURN-CODE
052000        SET WS-FIN-LECTURA TO TRUE
052100     ELSE
052200        ADD 1 TO WS-GRABADOS-CANT
052300     END-IF.
052400
052500 2340-GRABAR-TRAB01-F. EXIT.
052600
052700 2345-COPIAR-COLUMNA-I.
052800
052900     IF WS-IDX-COL IS LESS THAN OR EQUAL TO ENT-CANT-COL THEN
053000        PERFORM 2317-LARGO-SIGNIF-I THRU 2317-LARGO-SIGNIF-F
053100        MOVE SPACES TO TR1-COLUMNAS (WS-IDX-COL)
053200        IF WS-LARGO-SIGNIF IS GREATER THAN ZEROS THEN
053300           MOVE ENT-COLUMNAS (WS-IDX-COL)
053400              (WS-POS-INICIO:WS-LARGO-SIGNIF)
053500              TO TR1-COLUMNAS (WS-IDX-COL) (1:WS-LARGO-SIGNIF)
053600        END-IF
053700     ELSE
053800        MOVE SPACES TO TR1-COLUMNAS (WS-IDX-COL)
053900     END-IF.
054000
054100 2345-COPIAR-COLUMNA-F. EXIT.
054200
054300
054400*-----------------------------------------------------------------
054500 9999-FINAL-I.
054600
054700     MOVE WS-LEIDOS-CANT     TO WS-LEIDOS-PRINT
054800     MOVE WS-RECHAZADOS-CANT TO WS-RECHAZADOS-PRINT
054900     MOVE WS-DUPLICADOS-CANT TO WS-DUPLICADOS-PRINT
055000     MOVE WS-GRABADOS-CANT   TO WS-GRABADOS-PRINT
055100     MOVE WS-BLANCOS-CANT    TO WS-BLANCOS-PRINT
055200
055300     DISPLAY '---------------------------------------------------'
055400     DISPLAY 'PGMLECAG - RESUMEN DEL PASO DE LECTURA'
055500     DISPLAY 'LEIDOS        : ' WS-LEIDOS-PRINT
055600     DISPLAY 'BLANCOS       : ' WS-BLANCOS-PRINT
055700     DISPLAY 'RECHAZADOS    : ' WS-RECHAZADOS-PRINT
055800     DISPLAY 'DUPLICADOS    : ' WS-DUPLICADOS-PRINT
055900     DISPLAY 'GRABADOS      : ' WS-GRABADOS-PRINT
056000     DISPLAY '---------------------------------------------------'
056100
056200     CLOSE ARCH-ENTRA
056300     IF FS-ENTRA IS NOT EQUAL '00' THEN
056400        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRA
056500        MOVE 9999 TO RETURN-CODE
056600     END-IF
056700
056800     CLOSE ARCH-TRAB01
056900     IF FS-TRAB01 IS NOT EQUAL '00' THEN
057000        DISPLAY '* ERROR EN CLOSE TRABAJO 1 = ' FS-TRAB01
057100        MOVE 9999 TO RETURN-CODE
057200     END-IF.
057300
057400 9999-FINAL-F. EXIT.
