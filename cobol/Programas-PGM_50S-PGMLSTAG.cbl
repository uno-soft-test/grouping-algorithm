000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLSTAG.
000300 AUTHOR. H BRIZUELA CORREA.
000400 INSTALLATION. KC02803 - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 14/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DIFUNDIR FUERA DE LA GERENCIA.
000800******************************************************************
000900*                    CLASE SINCRONICA 50                         *
001000*                    ====================                        *
001100*  PASO 3 (FINAL) DEL PROCESO BATCH DE AGRUPACION DE LINEAS       *
001200*  (JOB AGRP50).                                                  *
001300*                                                                *
001400*  - LEE EL ARCHIVO DE TRABAJO 2 (DDTRAB02), GENERADO POR         *
001500*    PGMAGRUP, YA ORDENADO EN FORMA DESCENDENTE POR CANTIDAD DE   *
001600*    MIEMBROS POR GRUPO.                                         *
001700*  - EL PRIMER REGISTRO DEL ARCHIVO ES DE CONTROL (TIPO 'H') Y    *
001800*    TRAE EL TOTAL DE GRUPOS MULTI-MIEMBRO YA CALCULADO.          *
001900*  - REALIZA UN CORTE DE CONTROL CADA VEZ QUE CAMBIA EL NUMERO    *
002000*    DE GRUPO (TR2-DET-GRUPO-SEQ), EMITIENDO LA ETIQUETA          *
002100*    "ГРУППА n" SEGUIDA DE LAS LINEAS MIEMBRO DE ESE GRUPO Y UNA  *
002200*    LINEA EN BLANCO DE SEPARACION.                               *
002300*  - EL LISTADO FINAL (DDLISTA) QUEDA EN CODIFICACION UTF-8 CON   *
002400*    TEXTO FIJO EN IDIOMA RUSO, TAL COMO LO REQUIERE EL AREA      *
002500*    USUARIA DE ESTE PROCESO.                                    *
002600******************************************************************
002700*    HISTORIAL DE MODIFICACIONES
002800*    ------------------------------------------------------------
002900*    FECHA       AUTOR   PEDIDO        DESCRIPCION
003000*    ----------  ------  ------------  --------------------------
003100*    14/11/1991  HBC     KC-91-0449    ALTA DEL PROGRAMA. CORTE
003200*                                      DE CONTROL POR NUMERO DE
003300*                                      GRUPO, EMULANDO EL CORTE
003400*                                      POR TIPO DE DOCUMENTO DEL
003500*                                      LISTADO DE CLIENTES.
003600*    11/05/1992  HBC     KC-92-0198    SE AGREGA EL ENCABEZADO DE
003700*                                      TOTAL DE GRUPOS MULTI-
003800*                                      MIEMBRO AL TOPE DEL
003900*                                      LISTADO, LEIDO DEL
004000*                                      REGISTRO DE CONTROL DEL
004100*                                      ARCHIVO DE TRABAJO 2.
004200*    23/02/1995  RDP     KC-95-0067    SE QUITA LA PAGINACION Y
004300*                                      LOS TITULOS/SUBTITULOS DE
004400*                                      COLUMNAS: EL USUARIO PIDIO
004500*                                      UN LISTADO PLANO SIN
004600*                                      FORMATO DE IMPRESORA.
004700*    08/01/1999  LFV     KC-99-0006    AJUSTE Y2K: WS-FECHA-PROCESO
004800*                                      PASA A 4 POSICIONES DE
004900*                                      ANIO EN EL BANNER DE
005000*                                      ARRANQUE.
005100*    17/07/2003  JSN     KC-03-0221    EL TEXTO FIJO DEL LISTADO
005200*                                      PASA A IDIOMA RUSO POR
005300*                                      PEDIDO DEL AREA USUARIA
005400*                                      (EX-FILIAL MOSCU).
005500*    30/10/2008  JSN     KC-08-0355    CORRECCION: EL SEPARADOR
005600*                                      EN BLANCO DESPUES DEL
005700*                                      ULTIMO GRUPO NO SE ESCRIBIA
005800*                                      CUANDO EL ARCHIVO TENIA UN
005900*                                      SOLO GRUPO.
006000*    19/11/2013  JSN     KC-13-0403    REVISION GENERAL DE
006100*                                      COMENTARIOS PARA AUDITORIA
006200*                                      INTERNA DE SISTEMAS.
006300******************************************************************
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800
006900 SPECIAL-NAMES.
007000     DECIMAL-POINT IS COMMA.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT ARCH-TRAB02 ASSIGN TO DDTRAB02
007600     ORGANIZATION IS LINE SEQUENTIAL
007700     FILE STATUS IS FS-TRAB02.
007800
007900     SELECT ARCH-LISTA ASSIGN TO DDLISTA
008000     ORGANIZATION IS LINE SEQUENTIAL
008100     FILE STATUS IS FS-LISTA.
008200
008300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  ARCH-TRAB02
008800     RECORDING MODE IS F.
008900 01  REG-TRAB02-FD.
009000     COPY GRPREG01.
009100
009200 FD  ARCH-LISTA
009300     RECORDING MODE IS F.
009400 01  REG-LISTA-FD.
009500     COPY SALREG01.
009600
009700 WORKING-STORAGE SECTION.
009800*========================*
009900
010000*----------- STATUS ARCHIVOS -------------------------------------
010100 77  FS-TRAB02                PIC XX         VALUE SPACES.
010200 77  FS-LISTA                 PIC XX         VALUE SPACES.
010300
010400 77  WS-STATUS-FIN            PIC X          VALUE 'N'.
010500     88  WS-FIN-LECTURA                      VALUE 'Y'.
010600     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
010700
010800 77  WS-PRIMER-DETALLE        PIC X          VALUE 'S'.
010900     88  WS-ES-PRIMER-DETALLE                VALUE 'S'.
011000     88  WS-NO-ES-PRIMER-DETALLE              VALUE 'N'.
011100
011200*----------- CONTADORES Y GRUPO ANTERIOR PARA EL CORTE ------------
011300 77  WS-GRUPO-ANT              PIC 9(06) COMP  VALUE ZEROS.
011400 77  WS-GRUPO-ACTUAL-PRINT     PIC ZZZZZ9     VALUE ZEROS.
011500 77  WS-LINEAS-LEIDAS          PIC 9(06) COMP  VALUE ZEROS.
011600 77  WS-LINEAS-ESCRITAS        PIC 9(06) COMP  VALUE ZEROS.
011700 77  WS-GRUPOS-LISTADOS        PIC 9(06) COMP  VALUE ZEROS.
011800 77  WS-MULTI-GRUPO-TOTAL      PIC 9(06) COMP  VALUE ZEROS.
011900
012000*----------- AREA DE TEXTO FIJO EN RUSO (UTF-8) -------------------
012100*    "KOLICHESTVO GRUPP S BOLEE CHEM ODNIM ELEMENTOM: "
012200 01  WS-LINEA-TOTAL.
012300     03  WS-TOT-LITERAL        PIC X(84) VALUE
012400         "Количество групп с более чем одним элементом: ".
012500     03  WS-TOT-NUMERO         PIC Z(05)9.
012600     03  FILLER                PIC X(710) VALUE SPACES.
012700
012800*    "GRUPPA"
012900 01  WS-LINEA-ETIQUETA.
013000     03  WS-ETQ-LITERAL        PIC X(13) VALUE "Группа ".
013100     03  WS-ETQ-NUMERO         PIC Z(05)9.
013200     03  FILLER                PIC X(781) VALUE SPACES.
013300
013400 01  WS-LINEA-BLANCO           PIC X(800) VALUE SPACES.
013500
013600*    VISTA ALTERNATIVA DEL REGISTRO DE SALIDA PARA DIAGNOSTICO
013700*    DE ANCHO DE COLUMNA EN CASO DE ERROR DE GRABACION.
013800 01  WS-LISTA-PLANA REDEFINES WS-LINEA-TOTAL
013900                           PIC X(800).
014000 01  WS-ETIQUETA-PLANA REDEFINES WS-LINEA-ETIQUETA
014100                           PIC X(800).
014200
014300*----------- FECHA DE PROCESO (BANNER DE ARRANQUE) -----------------
014400 01  WS-FECHA-PROCESO.
014500     03  WS-FECHA-AAAA          PIC 9(04)    VALUE ZEROS.
014600     03  WS-FECHA-MM            PIC 9(02)    VALUE ZEROS.
014700     03  WS-FECHA-DD            PIC 9(02)    VALUE ZEROS.
014800     03  FILLER                 PIC X(01)    VALUE SPACE.
014900 01  WS-FECHA-PROC-ALT REDEFINES WS-FECHA-PROCESO.
015000     03  WS-FECHA-SIGLO-ALT     PIC 9(02).
015100     03  WS-FECHA-ANIO-ALT      PIC 9(02).
015200     03  WS-FECHA-MESDIA-ALT    PIC 9(04).
015300     03  FILLER                 PIC X(01).
015400
015500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE DIVISION.
015700
015800 MAIN-PROGRAM-I.
015900
016000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016200                                 UNTIL WS-FIN-LECTURA
016300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016400
016500 MAIN-PROGRAM-F. GOBACK.
016600
016700
016800*-----------------------------------------------------------------
016900*    APERTURA DE ARCHIVOS, LECTURA DEL REGISTRO DE CONTROL (TIPO
017000*    'H') Y ESCRITURA DEL ENCABEZADO DEL LISTADO CON EL TOTAL DE
017100*    GRUPOS MULTI-MIEMBRO.
017200 1000-INICIO-I.
017300
017400     ACCEPT WS-FECHA-AAAA FROM DATE
017500     DISPLAY '==================================================='
017600     DISPLAY 'PGMLSTAG - LISTADO FINAL DE GRUPOS'
017700     DISPLAY '==================================================='
017800
017900     SET WS-NO-FIN-LECTURA TO TRUE
018000     SET WS-ES-PRIMER-DETALLE TO TRUE
018100
018200     OPEN INPUT  ARCH-TRAB02
018300     IF FS-TRAB02 IS NOT EQUAL '00' THEN
018400        DISPLAY '* ERROR EN OPEN TRABAJO 2 = ' FS-TRAB02
018500        MOVE 9999 TO RETURN-CODE
018600        SET WS-FIN-LECTURA TO TRUE
018700     END-IF
018800
018900     OPEN OUTPUT ARCH-LISTA
019000     IF FS-LISTA IS NOT EQUAL '00' THEN
019100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTA
019200        MOVE 9999 TO RETURN-CODE
019300        SET WS-FIN-LECTURA TO TRUE
019400     END-IF
019500
019600     IF NOT WS-FIN-LECTURA THEN
019700        READ ARCH-TRAB02
019800        IF FS-TRAB02 IS NOT EQUAL '00' THEN
019900           DISPLAY '* ERROR EN LECTURA DEL ENCABEZADO = ' FS-TRAB02
020000           MOVE 9999 TO RETURN-CODE
020100           SET WS-FIN-LECTURA TO TRUE
020200        ELSE
020300           MOVE TR2-ENC-MULTI-CANT TO WS-MULTI-GRUPO-TOTAL
020400           MOVE WS-MULTI-GRUPO-TOTAL TO WS-TOT-NUMERO
020500           WRITE REG-LISTA-FD FROM WS-LINEA-TOTAL
020600           WRITE REG-LISTA-FD FROM WS-LINEA-BLANCO
020700           PERFORM 2100-LEER-I THRU 2100-LEER-F
020800        END-IF
020900     END-IF.
021000
021100 1000-INICIO-F. EXIT.
021200
021300
021400*-----------------------------------------------------------------
021500*    CADA REGISTRO DETALLE (TIPO 'D') DISPARA EL CORTE DE CONTROL
021600*    CUANDO EL NUMERO DE GRUPO CAMBIA RESPECTO DEL ANTERIOR.
021700 2000-PROCESO-I.
021800
021900     IF WS-ES-PRIMER-DETALLE THEN
022000        SET WS-NO-ES-PRIMER-DETALLE TO TRUE
022100        MOVE TR2-DET-GRUPO-SEQ TO WS-GRUPO-ANT
022200        PERFORM 2200-CORTE-GRUPO-I THRU 2200-CORTE-GRUPO-F
022300     ELSE
022400        IF TR2-DET-GRUPO-SEQ IS NOT EQUAL WS-GRUPO-ANT THEN
022500           PERFORM 2210-SEPARADOR-I THRU 2210-SEPARADOR-F
022600           MOVE TR2-DET-GRUPO-SEQ TO WS-GRUPO-ANT
022700           PERFORM 2200-CORTE-GRUPO-I THRU 2200-CORTE-GRUPO-F
022800        END-IF
022900     END-IF
023000
023100     PERFORM 6000-GRABAR-MIEMBRO-I THRU 6000-GRABAR-MIEMBRO-F
023200
023300     PERFORM 2100-LEER-I THRU 2100-LEER-F
023400
023500     IF WS-FIN-LECTURA THEN
023600        PERFORM 2210-SEPARADOR-I THRU 2210-SEPARADOR-F
023700     END-IF.
023800
023900 2000-PROCESO-F. EXIT.
024000
024100*    ESCRIBE LA ETIQUETA "ГРУППА n" AL COMIENZO DE CADA GRUPO.
024200 2200-CORTE-GRUPO-I.
024300
024400     ADD 1 TO WS-GRUPOS-LISTADOS
024500     MOVE WS-GRUPOS-LISTADOS TO WS-ETQ-NUMERO
024600     WRITE REG-LISTA-FD FROM WS-LINEA-ETIQUETA
024700     IF FS-LISTA IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR EN WRITE LISTADO (ETIQUETA) = ' FS-LISTA
024900        MOVE 9999 TO RETURN-CODE
025000     END-IF
025100     ADD 1 TO WS-LINEAS-ESCRITAS.
025200
025300 2200-CORTE-GRUPO-F. EXIT.
025400
025500*    LINEA EN BLANCO DE SEPARACION AL CIERRE DE CADA GRUPO.
025600 2210-SEPARADOR-I.
025700
025800     WRITE REG-LISTA-FD FROM WS-LINEA-BLANCO
025900     IF FS-LISTA IS NOT EQUAL '00' THEN
026000        DISPLAY '* ERROR EN WRITE LISTADO (SEPARADOR) = ' FS-LISTA
026100        MOVE 9999 TO RETURN-CODE
026200     END-IF
026300     ADD 1 TO WS-LINEAS-ESCRITAS.
026400
026500 2210-SEPARADOR-F. EXIT.
026600
026700
026800*-----------------------------------------------------------------
026900 2100-LEER-I.
027000
027100     READ ARCH-TRAB02
027200
027300     EVALUATE FS-TRAB02
027400        WHEN '00'
027500           ADD 1 TO WS-LINEAS-LEIDAS
027600        WHEN '10'
027700           SET WS-FIN-LECTURA TO TRUE
027800        WHEN OTHER
027900           DISPLAY '*ERROR EN LECTURA TRABAJO 2 : ' FS-TRAB02
028000           MOVE 9999 TO RETURN-CODE
028100           SET WS-FIN-LECTURA TO TRUE
028200     END-EVALUATE.
028300
028400 2100-LEER-F. EXIT.
028500
028600
028700*-----------------------------------------------------------------
028800*    GRABA LA LINEA MIEMBRO TAL CUAL QUEDO CANONIZADA POR EL
028900*    LECTOR DE ENTRADA (PGMLECAG).
029000 6000-GRABAR-MIEMBRO-I.
029100
029200     WRITE REG-LISTA-FD FROM TR2-DET-LINEA
029300     IF FS-LISTA IS NOT EQUAL '00' THEN
029400        DISPLAY '* ERROR EN WRITE LISTADO (MIEMBRO) = ' FS-LISTA
029500        MOVE 9999 TO RETURN-CODE
029600     END-IF
029700     ADD 1 TO WS-LINEAS-ESCRITAS.
029800
029900 6000-GRABAR-MIEMBRO-F. EXIT.
030000
030100
030200*-----------------------------------------------------------------
030300 9999-FINAL-I.
030400
030500     MOVE WS-GRUPOS-LISTADOS TO WS-GRUPO-ACTUAL-PRINT
030600
030700     DISPLAY '---------------------------------------------------'
030800     DISPLAY 'PGMLSTAG - RESUMEN DEL LISTADO'
030900     DISPLAY 'GRUPOS LISTADOS        : ' WS-GRUPO-ACTUAL-PRINT
031000     DISPLAY 'LINEAS DETALLE LEIDAS  : ' WS-LINEAS-LEIDAS
031100     DISPLAY 'LINEAS ESCRITAS        : ' WS-LINEAS-ESCRITAS
031200     DISPLAY '---------------------------------------------------'
031300
031400     CLOSE ARCH-TRAB02
031500     IF FS-TRAB02 IS NOT EQUAL '00' THEN
031600        DISPLAY '* ERROR EN CLOSE TRABAJO 2 = ' FS-TRAB02
031700        MOVE 9999 TO RETURN-CODE
031800     END-IF
031900
032000     CLOSE ARCH-LISTA
032100     IF FS-LISTA IS NOT EQUAL '00' THEN
032200        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTA
032300        MOVE 9999 TO RETURN-CODE
032400     END-IF.
032500
032600 9999-FINAL-F. EXIT.
