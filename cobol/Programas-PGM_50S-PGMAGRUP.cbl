000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMAGRUP.
000300 AUTHOR. R DI PAOLA.
000400 INSTALLATION. KC02803 - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 12/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DIFUNDIR FUERA DE LA GERENCIA.
000800******************************************************************
000900*                    CLASE SINCRONICA 50                         *
001000*                    ====================                        *
001100*  PASO 2 DEL PROCESO BATCH DE AGRUPACION DE LINEAS (JOB AGRP50)  *
001200*                                                                *
001300*  - LEE EL ARCHIVO DE TRABAJO 1 (DDTRAB01), GENERADO POR         *
001400*    PGMLECAG, Y LO CARGA COMPLETO EN LA TABLA TS-REGISTRO.       *
001500*  - ARMA UNA ESTRUCTURA DE CONJUNTOS DISJUNTOS (UNION-FIND) DE   *
001600*    UN ELEMENTO POR REGISTRO CARGADO.                           *
001700*  - UNE DOS REGISTROS CUANDO COMPARTEN UN VALOR NO VACIO EN LA  *
001800*    MISMA POSICION DE COLUMNA (CLAVE = INDICE DE COLUMNA +       *
001900*    VALOR). EL PARENTESCO ES TRANSITIVO.                        *
002000*  - CUENTA LOS GRUPOS RESULTANTES CON MAS DE UN MIEMBRO          *
002100*    (WS-MULTI-GRUPO-CANT).                                      *
002200*  - ORDENA LOS GRUPOS EN FORMA DESCENDENTE POR CANTIDAD DE       *
002300*    MIEMBROS Y GRABA EL ARCHIVO DE TRABAJO 2 (DDTRAB02) PARA     *
002400*    EL PASO SIGUIENTE (PGMLSTAG): UN REGISTRO DE CONTROL CON EL  *
002500*    TOTAL, SEGUIDO DE UN REGISTRO DETALLE POR CADA LINEA         *
002600*    MIEMBRO, EN ORDEN DE GRUPO DESCENDENTE.                      *
002700******************************************************************
002800*    HISTORIAL DE MODIFICACIONES
002900*    ------------------------------------------------------------
003000*    FECHA       AUTOR   PEDIDO        DESCRIPCION
003100*    ----------  ------  ------------  --------------------------
003200*    12/11/1991  RDP     KC-91-0441    ALTA DEL PROGRAMA. UNION
003300*                                      POR CLAVE (COLUMNA, VALOR)
003400*                                      CON TABLA DE BUSQUEDA
003500*                                      SECUENCIAL.
003600*    02/04/1992  RDP     KC-92-0151    SE AGREGA COMPRESION DE
003700*                                      CAMINO (PATH COMPRESSION)
003800*                                      EN 3100-BUSCAR-RAIZ-I PARA
003900*                                      BAJAR TIEMPO DE CPU.
004000*    19/08/1993  HBC     KC-93-0301    SE AGREGA UNION POR RANGO
004100*                                      (3200-UNIR-RAICES-I) EN
004200*                                      VEZ DE UNION ARBITRARIA.
004300*    07/01/1994  HBC     KC-94-0009    EL ARCHIVO DE TRABAJO 2
004400*                                      PASA A TENER REGISTRO DE
004500*                                      CONTROL AL INICIO (TIPO
004600*                                      'H') EN LUGAR DE UN
004700*                                      CONTADOR EN DD APARTE.
004800*    22/09/1997  LFV     KC-97-0288    SE SUBE WS-MAX-REGS DE 200
004900*                                      A 500 POR VOLUMEN DE
005000*                                      PRODUCCION.
005100*    03/01/1999  LFV     KC-99-0005    AJUSTE Y2K: WS-FECHA-PROCESO
005200*                                      PASA A 4 POSICIONES DE
005300*                                      ANIO EN EL BANNER.
005400*    25/05/2002  JSN     KC-02-0167    SE REEMPLAZA EL ORDENAMIENTO
005500*                                      POR SELECCION POR UN
005600*                                      ORDENAMIENTO BURBUJA CON
005700*                                      CORTE TEMPRANO (WS-HUBO-
005800*                                      CAMBIO) PARA ACLARAR LA
005900*                                      LOGICA ANTE UNA AUDITORIA.
006000*    14/11/2006  JSN     KC-06-0390    CORRECCION: EL CONTEO DE
006100*                                      GRUPOS MULTI-MIEMBRO NO
006200*                                      CONTEMPLABA GRUPOS CUYA
006300*                                      RAIZ COINCIDIA CON EL
006400*                                      PRIMER REGISTRO CARGADO.
006500*    09/03/2011  PQR     KC-11-0102    SE AGREGA DISPLAY DE
006600*                                      CANTIDAD DE CLAVES USADAS
006700*                                      EN LA TABLA DE BUSQUEDA
006800*                                      PARA DIMENSIONAMIENTO.
006900*    19/11/2013  JSN     KC-13-0402    REVISION GENERAL DE
007000*                                      COMENTARIOS PARA AUDITORIA
007100*                                      INTERNA DE SISTEMAS.
007200*    22/04/2016  PQR     KC-16-0139    CORRECCION: 1100-CARGAR-I
007300*                                      NO VERIFICABA WS-MAX-REGS
007400*                                      ANTES DE USAR WS-REGS-CANT
007500*                                      COMO SUBINDICE, POR LO QUE
007600*                                      UN ARCHIVO DE TRABAJO 1 CON
007700*                                      MAS DE 500 REGISTROS
007800*                                      DESBORDABA LAS TABLAS TS-*
007900*                                      (MISMO CRITERIO YA APLICADO
008000*                                      EN PGMLECAG CON WS-MAX-REGS-
008100*                                      VISTOS).
008200******************************************************************
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700
008800 SPECIAL-NAMES.
008900     DECIMAL-POINT IS COMMA.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300
009400     SELECT ARCH-TRAB01 ASSIGN TO DDTRAB01
009500     ORGANIZATION IS LINE SEQUENTIAL
009600     FILE STATUS IS FS-TRAB01.
009700
009800     SELECT ARCH-TRAB02 ASSIGN TO DDTRAB02
009900     ORGANIZATION IS LINE SEQUENTIAL
010000     FILE STATUS IS FS-TRAB02.
010100
010200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  ARCH-TRAB01
010700     RECORDING MODE IS F.
010800 01  REG-TRAB01-FD.
010900     COPY AGRREG01.
011000*    VISTA PLANA DEL REGISTRO DE TRABAJO 1, USADA SOLO PARA
011100*    DISPLAY DE DIAGNOSTICO EN CASO DE ERROR DE LECTURA.
011200 01  REG-TRAB01-PLANO REDEFINES REG-TRAB01-FD
011300                           PIC X(1608).
011400
011500 FD  ARCH-TRAB02
011600     RECORDING MODE IS F.
011700 01  REG-TRAB02-FD.
011800     COPY GRPREG01.
011900
012000 WORKING-STORAGE SECTION.
012100*========================*
012200
012300*----------- STATUS ARCHIVOS -------------------------------------
012400 77  FS-TRAB01                PIC XX         VALUE SPACES.
012500 77  FS-TRAB02                PIC XX         VALUE SPACES.
012600
012700 77  WS-STATUS-FIN            PIC X          VALUE 'N'.
012800     88  WS-FIN-LECTURA                      VALUE 'Y'.
012900     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
013000
013100*----------- LIMITES DE TABLA -------------------------------------
013200 77  WS-MAX-REGS               PIC 9(04) COMP  VALUE 500.
013300 77  WS-MAX-COLUMNAS           PIC 9(02) COMP  VALUE 16.
013400 77  WS-MAX-CLAVES             PIC 9(05) COMP  VALUE 8000.
013500
013600*----------- TABLA DE REGISTROS CARGADOS (TS-REGISTRO) -----------
013700 01  TS-TABLA-REGISTROS.
013800     03  TS-REGISTRO OCCURS 500 TIMES.
013900         05  TS-CANT-COL          PIC 9(03).
014000         05  TS-COLUMNAS          PIC X(50) OCCURS 16 TIMES.
014100         05  TS-LINEA-CANON       PIC X(800).
014200 77  WS-REGS-CANT               PIC 9(04) COMP  VALUE ZEROS.
014300
014400*----------- ESTRUCTURA UNION-FIND (UNIONFIND) --------------------
014500 01  TS-TABLA-UNIONFIND.
014600     03  TS-RAIZ    OCCURS 500 TIMES  PIC 9(04) COMP.
014700     03  TS-RANGO   OCCURS 500 TIMES  PIC 9(02) COMP.
014800
014900*----------- TABLA DE CLAVES (COLUMNA, VALOR) -> PRIMER REGISTRO --
015000 01  TS-TABLA-CLAVES.
015100     03  TS-CLAVE OCCURS 8000 TIMES.
015200         05  TS-CLAVE-COL         PIC 9(02) COMP.
015300         05  TS-CLAVE-VALOR       PIC X(50).
015400         05  TS-CLAVE-REG         PIC 9(04) COMP.
015500 77  WS-CLAVES-CANT             PIC 9(05) COMP  VALUE ZEROS.
015600
015700*----------- RAIZ RESUELTA POR REGISTRO (PARA ESCRITURA) ----------
015800 01  TS-TABLA-RAIZ-REG.
015900     03  TS-RAIZ-DE-REG OCCURS 500 TIMES PIC 9(04) COMP.
016000
016100*----------- GRUPOS DISTINTOS (RAIZ + CANTIDAD DE MIEMBROS) -------
016200 01  TS-TABLA-GRUPOS.
016300     03  TS-GRUPO OCCURS 500 TIMES.
016400         05  TS-GRUPO-RAIZ        PIC 9(04) COMP.
016500         05  TS-GRUPO-CANT        PIC 9(04) COMP.
016600 77  WS-GRUPOS-CANT             PIC 9(04) COMP  VALUE ZEROS.
016700
016800*    VISTA ALTERNATIVA DE UN GRUPO COMO UN UNICO CAMPO NUMERICO
016900*    (RAIZ*10000 + CANTIDAD), USADA SOLO PARA EL DISPLAY DE
017000*    DIAGNOSTICO DE LA TABLA DE GRUPOS ANTES DE ORDENAR.
017100 01  TS-GRUPO-COMBINADO REDEFINES TS-TABLA-GRUPOS.
017200     03  TS-GRUPO-COMB-ENTRY OCCURS 500 TIMES PIC 9(08) COMP.
017300
017400*----------- SWITCHES Y PUNTEROS DE TRABAJO -----------------------
017500 77  WS-IDX-I                  PIC 9(04) COMP  VALUE ZEROS.
017600 77  WS-IDX-J                  PIC 9(04) COMP  VALUE ZEROS.
017700 77  WS-IDX-K                  PIC 9(04) COMP  VALUE ZEROS.
017800 77  WS-IDX-BUSQUEDA           PIC 9(05) COMP  VALUE ZEROS.
017900 77  WS-CLAVE-ENCONTRADA       PIC X          VALUE 'N'.
018000     88  WS-CLAVE-HALLADA                    VALUE 'S'.
018100     88  WS-CLAVE-NO-HALLADA                 VALUE 'N'.
018200 77  WS-REG-X                  PIC 9(04) COMP  VALUE ZEROS.
018300 77  WS-REG-Y                  PIC 9(04) COMP  VALUE ZEROS.
018400 77  WS-RAIZ-X                 PIC 9(04) COMP  VALUE ZEROS.
018500 77  WS-RAIZ-Y                 PIC 9(04) COMP  VALUE ZEROS.
018600 77  WS-HIJO                   PIC 9(04) COMP  VALUE ZEROS.
018700 77  WS-PADRE-ACTUAL           PIC 9(04) COMP  VALUE ZEROS.
018800 77  WS-GRUPO-HALLADO          PIC X          VALUE 'N'.
018900     88  WS-GRUPO-FUE-HALLADO                VALUE 'S'.
019000     88  WS-GRUPO-NO-HALLADO                 VALUE 'N'.
019100 77  WS-HUBO-CAMBIO            PIC X          VALUE 'N'.
019200     88  WS-SI-HUBO-CAMBIO                   VALUE 'S'.
019300     88  WS-NO-HUBO-CAMBIO                   VALUE 'N'.
019400 77  WS-GRUPO-TEMP-RAIZ        PIC 9(04) COMP  VALUE ZEROS.
019500 77  WS-GRUPO-TEMP-CANT        PIC 9(04) COMP  VALUE ZEROS.
019600
019700*----------- CONTADORES Y CONTROL TOTAL ----------------------------
019800 77  WS-MULTI-GRUPO-CANT       PIC 9(06) COMP  VALUE ZEROS.
019900 77  WS-MULTI-GRUPO-PRINT      PIC ZZZZZ9     VALUE ZEROS.
020000 77  WS-REGS-PRINT             PIC ZZZZ9      VALUE ZEROS.
020100 77  WS-GRUPOS-PRINT           PIC ZZZZ9      VALUE ZEROS.
020200 77  WS-CLAVES-PRINT           PIC ZZZZZ9     VALUE ZEROS.
020300
020400*----------- FECHA DE PROCESO (BANNER DE ARRANQUE) -----------------
020500 01  WS-FECHA-PROCESO.
020600     03  WS-FECHA-AAAA          PIC 9(04)    VALUE ZEROS.
020700     03  WS-FECHA-MM            PIC 9(02)    VALUE ZEROS.
020800     03  WS-FECHA-DD            PIC 9(02)    VALUE ZEROS.
020900     03  FILLER                 PIC X(01)    VALUE SPACE.
021000 01  WS-FECHA-PROC-ALT REDEFINES WS-FECHA-PROCESO.
021100     03  WS-FECHA-SIGLO-ALT     PIC 9(02).
021200     03  WS-FECHA-ANIO-ALT      PIC 9(02).
021300     03  WS-FECHA-MESDIA-ALT    PIC 9(04).
021400     03  FILLER                 PIC X(01).
021500
021600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021700 PROCEDURE DIVISION.
021800
021900 MAIN-PROGRAM-I.
022000
022100     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
022200     PERFORM 2000-UNIR-I         THRU 2000-UNIR-F
022300     PERFORM 4000-MATERIALIZAR-I THRU 4000-MATERIALIZAR-F
022400     PERFORM 4500-CONTAR-MULTI-I THRU 4500-CONTAR-MULTI-F
022500     PERFORM 5000-ORDENAR-I      THRU 5000-ORDENAR-F
022600     PERFORM 6000-ESCRIBIR-I     THRU 6000-ESCRIBIR-F
022700     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
022800
022900 MAIN-PROGRAM-F. GOBACK.
023000
023100
023200*-----------------------------------------------------------------
023300*    APERTURA DE ARCHIVOS Y CARGA COMPLETA DE TS-TABLA-REGISTROS,
023400*    INICIALIZANDO LA ESTRUCTURA UNION-FIND (CADA REGISTRO ES SU
023500*    PROPIO GRUPO AL COMIENZO, RANGO CERO).
023600 1000-INICIO-I.
023700
023800     ACCEPT WS-FECHA-AAAA FROM DATE
023900     DISPLAY '==================================================='
024000     DISPLAY 'PGMAGRUP - AGRUPADOR TRANSITIVO POR COLUMNA COMPARTIDA'
024100     DISPLAY '==================================================='
024200
024300     OPEN INPUT  ARCH-TRAB01
024400     IF FS-TRAB01 IS NOT EQUAL '00' THEN
024500        DISPLAY '* ERROR EN OPEN TRABAJO 1 = ' FS-TRAB01
024600        MOVE 9999 TO RETURN-CODE
024700        SET WS-FIN-LECTURA TO TRUE
024800     END-IF
024900
025000     OPEN OUTPUT ARCH-TRAB02
025100     IF FS-TRAB02 IS NOT EQUAL '00' THEN
025200        DISPLAY '* ERROR EN OPEN TRABAJO 2 = ' FS-TRAB02
025300        MOVE 9999 TO RETURN-CODE
025400        SET WS-FIN-LECTURA TO TRUE
025500     END-IF
025600
025700     PERFORM 1100-CARGAR-I THRU 1100-CARGAR-F
025800        UNTIL WS-FIN-LECTURA.
025900
026000 1000-INICIO-F. EXIT.
026100
026200 1100-CARGAR-I.
026300
026400     READ ARCH-TRAB01
026500
026600     EVALUATE FS-TRAB01
026700        WHEN '00'
026800           IF WS-REGS-CANT IS LESS THAN WS-MAX-REGS THEN
026900              ADD 1 TO WS-REGS-CANT
027000              MOVE TR1-CANT-COL    TO TS-CANT-COL (WS-REGS-CANT)
027100              MOVE TR1-LINEA-CANON TO TS-LINEA-CANON (WS-REGS-CANT)
027200              PERFORM 1110-CARGAR-COLUMNAS-I
027300                 THRU 1110-CARGAR-COLUMNAS-F
027400              MOVE WS-REGS-CANT    TO TS-RAIZ (WS-REGS-CANT)
027500              MOVE ZEROS           TO TS-RANGO (WS-REGS-CANT)
027600           END-IF
027700        WHEN '10'
027800           SET WS-FIN-LECTURA TO TRUE
027900        WHEN OTHER
028000           DISPLAY '*ERROR EN LECTURA TRABAJO 1 : ' FS-TRAB01
028100           MOVE 9999 TO RETURN-CODE
028200           SET WS-FIN-LECTURA TO TRUE
028300     END-EVALUATE.
028400
028500 1100-CARGAR-F. EXIT.
028600
028700 1110-CARGAR-COLUMNAS-I.
028800
028900     PERFORM 1115-CARGAR-UNA-COLUMNA-I THRU 1115-CARGAR-UNA-COLUMNA-F
029000        VARYING WS-IDX-J FROM 1 BY 1 UNTIL WS-IDX-J > WS-MAX-COLUMNAS.
029100
029200 1110-CARGAR-COLUMNAS-F. EXIT.
029300
029400 1115-CARGAR-UNA-COLUMNA-I.
029500
029600     MOVE TR1-COLUMNAS (WS-IDX-J)
029700        TO TS-COLUMNAS (WS-REGS-CANT, WS-IDX-J).
029800
029900 1115-CARGAR-UNA-COLUMNA-F. EXIT.
030000
030100
030200*-----------------------------------------------------------------
030300*    RECORRE TODOS LOS REGISTROS CARGADOS, COLUMNA POR COLUMNA,
030400*    Y UNE DOS REGISTROS CUANDO COMPARTEN UN VALOR NO VACIO EN LA
030500*    MISMA POSICION DE COLUMNA (TS-CLAVE-COL + TS-CLAVE-VALOR).
030600 2000-UNIR-I.
030700
030800     PERFORM 2010-UNIR-REGISTRO-I THRU 2010-UNIR-REGISTRO-F
030900        VARYING WS-IDX-I FROM 1 BY 1 UNTIL WS-IDX-I > WS-REGS-CANT.
031000
031100 2000-UNIR-F. EXIT.
031200
031300 2010-UNIR-REGISTRO-I.
031400
031500     PERFORM 2020-UNIR-COLUMNA-I THRU 2020-UNIR-COLUMNA-F
031600        VARYING WS-IDX-J FROM 1 BY 1
031700           UNTIL WS-IDX-J > TS-CANT-COL (WS-IDX-I).
031800
031900 2010-UNIR-REGISTRO-F. EXIT.
032000
032100 2020-UNIR-COLUMNA-I.
032200
032300     IF TS-COLUMNAS (WS-IDX-I, WS-IDX-J) IS NOT EQUAL SPACES THEN
032400        PERFORM 2100-BUSCAR-CLAVE-I THRU 2100-BUSCAR-CLAVE-F
032500        IF WS-CLAVE-HALLADA THEN
032600           MOVE WS-IDX-I          TO WS-REG-X
032700           MOVE TS-CLAVE-REG (WS-IDX-BUSQUEDA) TO WS-REG-Y
032800           PERFORM 3100-BUSCAR-RAIZ-I THRU 3100-BUSCAR-RAIZ-F
032900           PERFORM 3200-UNIR-RAICES-I THRU 3200-UNIR-RAICES-F
033000        ELSE
033100           PERFORM 2110-REGISTRAR-CLAVE-I
033200              THRU 2110-REGISTRAR-CLAVE-F
033300        END-IF
033400     END-IF.
033500
033600 2020-UNIR-COLUMNA-F. EXIT.
033700
033800*    BUSQUEDA SECUENCIAL DE LA CLAVE (COLUMNA, VALOR) EN LA TABLA
033900*    TS-TABLA-CLAVES. DEJA WS-IDX-BUSQUEDA POSICIONADO EN LA
034000*    ENTRADA ENCONTRADA CUANDO WS-CLAVE-HALLADA ES VERDADERO.
034100 2100-BUSCAR-CLAVE-I.
034200
034300     SET WS-CLAVE-NO-HALLADA TO TRUE
034400
034500     PERFORM 2105-COMPARAR-CLAVE-I THRU 2105-COMPARAR-CLAVE-F
034600        VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
034700           UNTIL WS-IDX-BUSQUEDA > WS-CLAVES-CANT
034800              OR WS-CLAVE-HALLADA.
034900
035000 2100-BUSCAR-CLAVE-F. EXIT.
035100
035200 2105-COMPARAR-CLAVE-I.
035300
035400     IF TS-CLAVE-COL (WS-IDX-BUSQUEDA) IS EQUAL WS-IDX-J
035500        AND TS-CLAVE-VALOR (WS-IDX-BUSQUEDA) IS EQUAL
035600            TS-COLUMNAS (WS-IDX-I, WS-IDX-J) THEN
035700        SET WS-CLAVE-HALLADA TO TRUE
035800     END-IF.
035900
036000 2105-COMPARAR-CLAVE-F. EXIT.
036100
036200*    LA PRIMERA VEZ QUE SE VE UN VALOR EN UNA COLUMNA, SE
036300*    REGISTRA EL REGISTRO ACTUAL COMO "DUEÑO" DE ESA CLAVE.
036400 2110-REGISTRAR-CLAVE-I.
036500
036600     IF WS-CLAVES-CANT IS LESS THAN WS-MAX-CLAVES THEN
036700        ADD 1 TO WS-CLAVES-CANT
036800        MOVE WS-IDX-J TO TS-CLAVE-COL (WS-CLAVES-CANT)
036900        MOVE TS-COLUMNAS (WS-IDX-I, WS-IDX-J)
037000           TO TS-CLAVE-VALOR (WS-CLAVES-CANT)
037100        MOVE WS-IDX-I TO TS-CLAVE-REG (WS-CLAVES-CANT)
037200     END-IF.
037300
037400 2110-REGISTRAR-CLAVE-F. EXIT.
037500
037600
037700*-----------------------------------------------------------------
037800*    UNIONFIND - FIND CON COMPRESION DE CAMINO. AL SALIR,
037900*    WS-RAIZ-X Y WS-RAIZ-Y CONTIENEN LAS RAICES DE WS-REG-X Y
038000*    WS-REG-Y.
038100 3100-BUSCAR-RAIZ-I.
038200
038300     MOVE WS-REG-X TO WS-HIJO
038400     PERFORM 3110-SUBIR-PADRE-I THRU 3110-SUBIR-PADRE-F
038500        UNTIL TS-RAIZ (WS-HIJO) IS EQUAL WS-HIJO
038600     MOVE WS-HIJO TO WS-RAIZ-X
038700     PERFORM 3120-COMPRIMIR-CAMINO-I THRU 3120-COMPRIMIR-CAMINO-F
038800        VARYING WS-HIJO FROM WS-REG-X BY 0
038900           UNTIL TS-RAIZ (WS-HIJO) IS EQUAL WS-RAIZ-X
039000
039100     MOVE WS-REG-Y TO WS-HIJO
039200     PERFORM 3110-SUBIR-PADRE-I THRU 3110-SUBIR-PADRE-F
039300        UNTIL TS-RAIZ (WS-HIJO) IS EQUAL WS-HIJO
039400     MOVE WS-HIJO TO WS-RAIZ-Y
039500     PERFORM 3120-COMPRIMIR-CAMINO-I THRU 3120-COMPRIMIR-CAMINO-F
039600        VARYING WS-HIJO FROM WS-REG-Y BY 0
039700           UNTIL TS-RAIZ (WS-HIJO) IS EQUAL WS-RAIZ-Y.
039800
039900 3100-BUSCAR-RAIZ-F. EXIT.
040000
040100 3110-SUBIR-PADRE-I.
040200     MOVE TS-RAIZ (WS-HIJO) TO WS-HIJO.
040300 3110-SUBIR-PADRE-F. EXIT.
040400
040500*    RECORRE DE NUEVO DESDE EL NODO ORIGINAL HASTA LA RAIZ YA
040600*    HALLADA, ENGANCHANDO CADA NODO INTERMEDIO DIRECTO A LA RAIZ
040700*    (COMPRESION DE CAMINO).
040800 3120-COMPRIMIR-CAMINO-I.
040900
041000     MOVE TS-RAIZ (WS-HIJO) TO WS-PADRE-ACTUAL
041100     MOVE WS-RAIZ-X TO TS-RAIZ (WS-HIJO)
041200     MOVE WS-PADRE-ACTUAL TO WS-HIJO.
041300
041400 3120-COMPRIMIR-CAMINO-F. EXIT.
041500
041600*    UNIONFIND - UNION POR RANGO. SI LAS DOS RAICES YA COINCIDEN
041700*    NO HACE NADA; SI NO, CUELGA EL ARBOL DE MENOR RANGO DEBAJO
041800*    DEL DE MAYOR RANGO (A IGUAL RANGO, SUBE EL RANGO DEL QUE
041900*    QUEDA COMO RAIZ).
042000 3200-UNIR-RAICES-I.
042100
042200     IF WS-RAIZ-X IS NOT EQUAL WS-RAIZ-Y THEN
042300        IF TS-RANGO (WS-RAIZ-X) IS GREATER THAN TS-RANGO (WS-RAIZ-Y)
042400           THEN
042500           MOVE WS-RAIZ-X TO TS-RAIZ (WS-RAIZ-Y)
042600        ELSE
042700           IF TS-RANGO (WS-RAIZ-X) IS LESS THAN TS-RANGO (WS-RAIZ-Y)
042800              THEN
042900              MOVE WS-RAIZ-Y TO TS-RAIZ (WS-RAIZ-X)
043000           ELSE
043100              MOVE WS-RAIZ-Y TO TS-RAIZ (WS-RAIZ-X)
043200              ADD 1 TO TS-RANGO (WS-RAIZ-Y)
043300           END-IF
043400        END-IF
043500     END-IF.
043600
043700 3200-UNIR-RAICES-F. EXIT.
043800
043900
044000*-----------------------------------------------------------------
044100*    RESUELVE LA RAIZ FINAL DE CADA REGISTRO Y ARMA LA TABLA DE
044200*    GRUPOS DISTINTOS (TS-TABLA-GRUPOS) CON SU CANTIDAD DE
044300*    MIEMBROS.
044400 4000-MATERIALIZAR-I.
044500
044600     PERFORM 4010-RESOLVER-REGISTRO-I THRU 4010-RESOLVER-REGISTRO-F
044700        VARYING WS-IDX-I FROM 1 BY 1 UNTIL WS-IDX-I > WS-REGS-CANT.
044800
044900 4000-MATERIALIZAR-F. EXIT.
045000
045100 4010-RESOLVER-REGISTRO-I.
045200
045300     MOVE WS-IDX-I TO WS-HIJO
045400     PERFORM 3110-SUBIR-PADRE-I THRU 3110-SUBIR-PADRE-F
045500        UNTIL TS-RAIZ (WS-HIJO) IS EQUAL WS-HIJO
045600     MOVE WS-HIJO TO TS-RAIZ-DE-REG (WS-IDX-I)
045700
045800     SET WS-GRUPO-NO-HALLADO TO TRUE
045900     PERFORM 4020-BUSCAR-GRUPO-I THRU 4020-BUSCAR-GRUPO-F
046000        VARYING WS-IDX-K FROM 1 BY 1
046100           UNTIL WS-IDX-K > WS-GRUPOS-CANT
046200              OR WS-GRUPO-FUE-HALLADO
046300
046400     IF WS-GRUPO-FUE-HALLADO THEN
046500        ADD 1 TO TS-GRUPO-CANT (WS-IDX-K)
046600     ELSE
046700        ADD 1 TO WS-GRUPOS-CANT
046800        MOVE WS-HIJO TO TS-GRUPO-RAIZ (WS-GRUPOS-CANT)
046900        MOVE 1       TO TS-GRUPO-CANT (WS-GRUPOS-CANT)
047000     END-IF.
047100
047200 4010-RESOLVER-REGISTRO-F. EXIT.
047300
047400 4020-BUSCAR-GRUPO-I.
047500
047600     IF TS-GRUPO-RAIZ (WS-IDX-K) IS EQUAL WS-HIJO THEN
047700        SET WS-GRUPO-FUE-HALLADO TO TRUE
047800     END-IF.
047900
048000 4020-BUSCAR-GRUPO-F. EXIT.
048100
048200
048300*-----------------------------------------------------------------
048400*    CONTROL TOTAL: CUENTA CUANTOS GRUPOS QUEDARON CON DOS O
048500*    MAS MIEMBROS.
048600 4500-CONTAR-MULTI-I.
048700
048800     MOVE ZEROS TO WS-MULTI-GRUPO-CANT
048900
049000     PERFORM 4510-EVALUAR-GRUPO-I THRU 4510-EVALUAR-GRUPO-F
049100        VARYING WS-IDX-K FROM 1 BY 1 UNTIL WS-IDX-K > WS-GRUPOS-CANT.
049200
049300 4500-CONTAR-MULTI-F. EXIT.
049400
049500 4510-EVALUAR-GRUPO-I.
049600
049700     IF TS-GRUPO-CANT (WS-IDX-K) IS GREATER THAN 1 THEN
049800        ADD 1 TO WS-MULTI-GRUPO-CANT
049900     END-IF.
050000
050100 4510-EVALUAR-GRUPO-F. EXIT.
050200
050300
050400*-----------------------------------------------------------------
050500*    ORDENAMIENTO BURBUJA DESCENDENTE DE TS-TABLA-GRUPOS POR
050600*    TS-GRUPO-CANT. SE DETIENE APENAS UNA PASADA NO PRODUCE
050700*    CAMBIOS (WS-HUBO-CAMBIO).
050800 5000-ORDENAR-I.
050900
051000     IF WS-GRUPOS-CANT IS GREATER THAN 1 THEN
051100        SET WS-SI-HUBO-CAMBIO TO TRUE
051200        PERFORM 5010-PASADA-I THRU 5010-PASADA-F
051300           UNTIL WS-NO-HUBO-CAMBIO
051400     END-IF.
051500
051600 5000-ORDENAR-F. EXIT.
051700
051800 5010-PASADA-I.
051900
052000     SET WS-NO-HUBO-CAMBIO TO TRUE
052100
052200     PERFORM 5020-COMPARAR-PAR-I THRU 5020-COMPARAR-PAR-F
052300        VARYING WS-IDX-K FROM 1 BY 1
052400           UNTIL WS-IDX-K > WS-GRUPOS-CANT - 1.
052500
052600 5010-PASADA-F. EXIT.
052700
052800 5020-COMPARAR-PAR-I.
052900
053000     IF TS-GRUPO-CANT (WS-IDX-K) IS LESS THAN
053100        TS-GRUPO-CANT (WS-IDX-K + 1) THEN
053200        PERFORM 5030-INTERCAMBIAR-I THRU 5030-INTERCAMBIAR-F
053300        SET WS-SI-HUBO-CAMBIO TO TRUE
053400     END-IF.
053500
053600 5020-COMPARAR-PAR-F. EXIT.
053700
053800 5030-INTERCAMBIAR-I.
053900
054000     MOVE TS-GRUPO-RAIZ (WS-IDX-K)     TO WS-GRUPO-TEMP-RAIZ
054100     MOVE TS-GRUPO-CANT (WS-IDX-K)     TO WS-GRUPO-TEMP-CANT
054200     MOVE TS-GRUPO-RAIZ (WS-IDX-K + 1) TO TS-GRUPO-RAIZ (WS-IDX-K)
054300     MOVE TS-GRUPO-CANT (WS-IDX-K + 1) TO TS-GRUPO-CANT (WS-IDX-K)
054400     MOVE WS-GRUPO-TEMP-RAIZ TO TS-GRUPO-RAIZ (WS-IDX-K + 1)
054500     MOVE WS-GRUPO-TEMP-CANT TO TS-GRUPO-CANT (WS-IDX-K + 1).
054600
054700 5030-INTERCAMBIAR-F. EXIT.
054800
054900
055000*-----------------------------------------------------------------
055100*    ESCRITURA DEL ARCHIVO DE TRABAJO 2: PRIMERO EL REGISTRO DE
055200*    CONTROL (TIPO 'H') CON EL TOTAL DE GRUPOS MULTI-MIEMBRO, Y
055300*    LUEGO, PARA CADA POSICION DEL ORDENAMIENTO, UN REGISTRO
055400*    DETALLE POR CADA LINEA MIEMBRO DE ESE GRUPO, EN EL ORDEN
055500*    ORIGINAL DE LECTURA.
055600 6000-ESCRIBIR-I.
055700
055800     MOVE 'H' TO TR2-TIPO-REG
055900     MOVE WS-MULTI-GRUPO-CANT TO TR2-ENC-MULTI-CANT
056000     WRITE REG-TRAB02-FD FROM REG-TRABAJO-02
056100     IF FS-TRAB02 IS NOT EQUAL '00' THEN
056200        DISPLAY '* ERROR EN WRITE TRABAJO 2 (ENCABEZADO) = '
056300                                                    FS-TRAB02
056400        MOVE 9999 TO RETURN-CODE
056500     END-IF
056600
056700     PERFORM 6010-ESCRIBIR-GRUPO-I THRU 6010-ESCRIBIR-GRUPO-F
056800        VARYING WS-IDX-K FROM 1 BY 1 UNTIL WS-IDX-K > WS-GRUPOS-CANT.
056900
057000 6000-ESCRIBIR-F. EXIT.
057100
057200 6010-ESCRIBIR-GRUPO-I.
057300
057400     PERFORM 6020-ESCRIBIR-MIEMBRO-I THRU 6020-ESCRIBIR-MIEMBRO-F
057500        VARYING WS-IDX-I FROM 1 BY 1 UNTIL WS-IDX-I > WS-REGS-CANT.
057600
057700 6010-ESCRIBIR-GRUPO-F. EXIT.
057800
057900 6020-ESCRIBIR-MIEMBRO-I.
058000
058100     IF TS-RAIZ-DE-REG (WS-IDX-I) IS EQUAL TS-GRUPO-RAIZ (WS-IDX-K)
058200        THEN
058300        MOVE 'D'       TO TR2-TIPO-REG
058400        MOVE WS-IDX-K  TO TR2-DET-GRUPO-SEQ
058500        MOVE TS-LINEA-CANON (WS-IDX-I) TO TR2-DET-LINEA
058600        WRITE REG-TRAB02-FD FROM REG-TRABAJO-02
058700        IF FS-TRAB02 IS NOT EQUAL '00' THEN
058800           DISPLAY '* ERROR EN WRITE TRABAJO 2 (DETALLE) = '
058900                                                       FS-TRAB02
059000           MOVE 9999 TO RETURN-CODE
059100        END-IF
059200     END-IF.
059300
059400 6020-ESCRIBIR-MIEMBRO-F. EXIT.
059500
059600
059700*-----------------------------------------------------------------
059800 9999-FINAL-I.
059900
060000     MOVE WS-REGS-CANT         TO WS-REGS-PRINT
060100     MOVE WS-GRUPOS-CANT       TO WS-GRUPOS-PRINT
060200     MOVE WS-MULTI-GRUPO-CANT  TO WS-MULTI-GRUPO-PRINT
060300     MOVE WS-CLAVES-CANT       TO WS-CLAVES-PRINT
060400
060500     DISPLAY '---------------------------------------------------'
060600     DISPLAY 'PGMAGRUP - RESUMEN DEL PASO DE AGRUPACION'
060700     DISPLAY 'REGISTROS CARGADOS     : ' WS-REGS-PRINT
060800     DISPLAY 'CLAVES USADAS          : ' WS-CLAVES-PRINT
060900     DISPLAY 'GRUPOS RESULTANTES     : ' WS-GRUPOS-PRINT
061000     DISPLAY 'GRUPOS MULTI-MIEMBRO   : ' WS-MULTI-GRUPO-PRINT
061100     DISPLAY '---------------------------------------------------'
061200
061300     CLOSE ARCH-TRAB01
061400     IF FS-TRAB01 IS NOT EQUAL '00' THEN
061500        DISPLAY '* ERROR EN CLOSE TRABAJO 1 = ' FS-TRAB01
061600        MOVE 9999 TO RETURN-CODE
061700     END-IF
061800
061900     CLOSE ARCH-TRAB02
062000     IF FS-TRAB02 IS NOT EQUAL '00' THEN
062100        DISPLAY '* ERROR EN CLOSE TRABAJO 2 = ' FS-TRAB02
062200        MOVE 9999 TO RETURN-CODE
062300     END-IF.
062400
062500 9999-FINAL-F. EXIT.
