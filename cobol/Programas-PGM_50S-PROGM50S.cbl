000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM50S.
000300 AUTHOR. M GARCIA.
000400 INSTALLATION. KC02803 - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 11/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DIFUNDIR FUERA DE LA GERENCIA.
000800******************************************************************
000900*                    CLASE SINCRONICA 50                         *
001000*                    ====================                        *
001100*  PROGRAMA MANEJADOR (DRIVER) DEL JOB AGRP50 - AGRUPADOR         *
001200*  TRANSITIVO DE LINEAS DE UN ARCHIVO DE ENTRADA SEPARADO POR     *
001300*  PUNTO Y COMA.                                                  *
001400*                                                                *
001500*  INVOCA EN FORMA DINAMICA (CALL), EN ORDEN FIJO, A LOS TRES     *
001600*  PASOS DEL PROCESO:                                             *
001700*     1) PGMLECAG - LECTURA, VALIDACION Y DEPURACION DE           *
001800*        DUPLICADOS DEL ARCHIVO DE ENTRADA (DDENTRA).             *
001900*     2) PGMAGRUP - AGRUPAMIENTO TRANSITIVO POR COLUMNA           *
002000*        COMPARTIDA (UNIONFIND) Y ORDEN DESCENDENTE POR           *
002100*        TAMAÑO DE GRUPO.                                        *
002200*     3) PGMLSTAG - LISTADO FINAL DE LOS GRUPOS (DDLISTA).        *
002300*                                                                *
002400*  LOS PASOS SE COMUNICAN ENTRE SI POR MEDIO DE DOS ARCHIVOS DE   *
002500*  TRABAJO INTERMEDIOS (DDTRAB01 Y DDTRAB02); ESTE MANEJADOR NO    *
002600*  ACCEDE DIRECTAMENTE A NINGUN ARCHIVO, SOLO CONTROLA LA          *
002700*  SECUENCIA Y CORTA EL PROCESO SI ALGUN PASO TERMINA CON          *
002800*  RETURN-CODE DISTINTO DE CERO.                                  *
002900******************************************************************
003000*    HISTORIAL DE MODIFICACIONES
003100*    ------------------------------------------------------------
003200*    FECHA       AUTOR   PEDIDO        DESCRIPCION
003300*    ----------  ------  ------------  --------------------------
003400*    11/11/1991  MAG     KC-91-0440    ALTA DEL PROGRAMA. CALL
003500*                                      DINAMICO SECUENCIAL A LOS
003600*                                      TRES PASOS DEL JOB AGRP50.
003700*    05/03/1993  HBC     KC-93-0081    SE AGREGA CORTE DE
003800*                                      SECUENCIA SI UN PASO
003900*                                      DEVUELVE RETURN-CODE
004000*                                      DISTINTO DE CERO (ANTES
004100*                                      SEGUIA LLAMANDO A LOS
004200*                                      PASOS SIGUIENTES IGUAL).
004300*    02/01/1999  LFV     KC-99-0007    AJUSTE Y2K: WS-FECHA-PROCESO
004400*                                      PASA A 4 POSICIONES DE
004500*                                      ANIO EN EL BANNER.
004600*    21/06/2004  JSN     KC-04-0190    SE AGREGA DISPLAY DE
004700*                                      RETURN-CODE DE CADA PASO
004800*                                      AL FINALIZAR EL JOB, PARA
004900*                                      FACILITAR EL DIAGNOSTICO
005000*                                      EN LOS LOGS DE SALIDA.
005100*    19/11/2013  JSN     KC-13-0404    REVISION GENERAL DE
005200*                                      COMENTARIOS PARA AUDITORIA
005300*                                      INTERNA DE SISTEMAS.
005400******************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     DECIMAL-POINT IS COMMA.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*========================*
006700
006800*----------- NOMBRES DE PROGRAMA PARA CALL DINAMICO ---------------
006900 77  WS-PGM-LECAG              PIC X(08)  VALUE 'PGMLECAG'.
007000 77  WS-PGM-AGRUP              PIC X(08)  VALUE 'PGMAGRUP'.
007100 77  WS-PGM-LSTAG              PIC X(08)  VALUE 'PGMLSTAG'.
007200
007300 77  WS-STATUS-FIN             PIC X      VALUE 'N'.
007400     88  WS-FIN-PROCESO                   VALUE 'Y'.
007500     88  WS-NO-FIN-PROCESO                VALUE 'N'.
007600
007700*----------- RETURN-CODE DE CADA PASO (PARA DISPLAY FINAL) --------
007800 01  WS-TABLA-RETORNOS.
007900     03  WS-RC-LECAG           PIC S9(04) COMP  VALUE ZEROS.
008000     03  WS-RC-AGRUP           PIC S9(04) COMP  VALUE ZEROS.
008100     03  WS-RC-LSTAG           PIC S9(04) COMP  VALUE ZEROS.
008200     03  FILLER                PIC X(01)        VALUE SPACE.
008300*    VISTA ALTERNATIVA DE LOS TRES RETURN-CODE COMO UN UNICO
008400*    CAMPO, USADA SOLO PARA EL DISPLAY RESUMEN DE FIN DE JOB.
008500 01  WS-RETORNOS-COMBI REDEFINES WS-TABLA-RETORNOS.
008600     03  WS-RC-COMBI-ENTRY OCCURS 3 TIMES  PIC S9(04) COMP.
008700     03  FILLER                PIC X(01).
008800*    VISTA PLANA DE LOS TRES RETURN-CODE, USADA SOLO PARA UN
008900*    DISPLAY HEXADECIMAL DE RESPALDO SI EL FORMATEO NUMERICO
009000*    NORMAL FALLARA POR UN RETURN-CODE FUERA DE RANGO.
009100 01  WS-RETORNOS-PLANO REDEFINES WS-TABLA-RETORNOS
009200                           PIC X(07).
009300
009400 77  WS-RC-LECAG-PRINT         PIC ----9      VALUE ZEROS.
009500 77  WS-RC-AGRUP-PRINT         PIC ----9      VALUE ZEROS.
009600 77  WS-RC-LSTAG-PRINT         PIC ----9      VALUE ZEROS.
009700
009800*----------- FECHA DE PROCESO (BANNER DE ARRANQUE) -----------------
009900 01  WS-FECHA-PROCESO.
010000     03  WS-FECHA-AAAA          PIC 9(04)    VALUE ZEROS.
010100     03  WS-FECHA-MM            PIC 9(02)    VALUE ZEROS.
010200     03  WS-FECHA-DD            PIC 9(02)    VALUE ZEROS.
010300     03  FILLER                 PIC X(01)    VALUE SPACE.
010400 01  WS-FECHA-PROC-ALT REDEFINES WS-FECHA-PROCESO.
010500     03  WS-FECHA-SIGLO-ALT     PIC 9(02).
010600     03  WS-FECHA-ANIO-ALT      PIC 9(02).
010700     03  WS-FECHA-MESDIA-ALT    PIC 9(04).
010800     03  FILLER                 PIC X(01).
010900
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100 PROCEDURE DIVISION.
011200
011300 MAIN-PROGRAM-I.
011400
011500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
011600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011700                                 UNTIL WS-FIN-PROCESO
011800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011900
012000 MAIN-PROGRAM-F. GOBACK.
012100
012200
012300*-----------------------------------------------------------------
012400 1000-INICIO-I.
012500
012600     ACCEPT WS-FECHA-AAAA FROM DATE
012700     DISPLAY '==================================================='
012800     DISPLAY 'PROGM50S - JOB AGRP50 - AGRUPADOR DE LINEAS'
012900     DISPLAY '==================================================='
013000
013100     SET WS-NO-FIN-PROCESO TO TRUE.
013200
013300 1000-INICIO-F. EXIT.
013400
013500
013600*-----------------------------------------------------------------
013700*    EJECUTA LOS TRES PASOS EN ORDEN FIJO. ESTE PARRAFO SE
013800*    PERFORMA UNA SOLA VEZ (EL UNTIL DE MAIN-PROGRAM-I CORTA EL
013900*    CICLO APENAS SE MARCA WS-FIN-PROCESO AL FINAL DEL PARRAFO).
014000 2000-PROCESO-I.
014100
014200     PERFORM 2100-LLAMAR-LECAG-I THRU 2100-LLAMAR-LECAG-F
014300
014400     IF RETURN-CODE IS EQUAL ZERO THEN
014500        PERFORM 2200-LLAMAR-AGRUP-I THRU 2200-LLAMAR-AGRUP-F
014600     ELSE
014700        DISPLAY '* PGMLECAG TERMINO CON ERROR, SE CORTA EL JOB'
014800     END-IF
014900
015000     IF RETURN-CODE IS EQUAL ZERO THEN
015100        PERFORM 2300-LLAMAR-LSTAG-I THRU 2300-LLAMAR-LSTAG-F
015200     ELSE
015300        DISPLAY '* PGMAGRUP TERMINO CON ERROR, SE CORTA EL JOB'
015400     END-IF
015500
015600     SET WS-FIN-PROCESO TO TRUE.
015700
015800 2000-PROCESO-F. EXIT.
015900
016000 2100-LLAMAR-LECAG-I.
016100
016200     DISPLAY '---------------------------------------------------'
016300     DISPLAY 'PROGM50S - PASO 1 : ' WS-PGM-LECAG
016400     CALL WS-PGM-LECAG
016500     MOVE RETURN-CODE TO WS-RC-LECAG.
016600
016700 2100-LLAMAR-LECAG-F. EXIT.
016800
016900 2200-LLAMAR-AGRUP-I.
017000
017100     DISPLAY '---------------------------------------------------'
017200     DISPLAY 'PROGM50S - PASO 2 : ' WS-PGM-AGRUP
017300     CALL WS-PGM-AGRUP
017400     MOVE RETURN-CODE TO WS-RC-AGRUP.
017500
017600 2200-LLAMAR-AGRUP-F. EXIT.
017700
017800 2300-LLAMAR-LSTAG-I.
017900
018000     DISPLAY '---------------------------------------------------'
018100     DISPLAY 'PROGM50S - PASO 3 : ' WS-PGM-LSTAG
018200     CALL WS-PGM-LSTAG
018300     MOVE RETURN-CODE TO WS-RC-LSTAG.
018400
018500 2300-LLAMAR-LSTAG-F. EXIT.
018600
018700
018800*-----------------------------------------------------------------
018900 9999-FINAL-I.
019000
019100     MOVE WS-RC-LECAG TO WS-RC-LECAG-PRINT
019200     MOVE WS-RC-AGRUP TO WS-RC-AGRUP-PRINT
019300     MOVE WS-RC-LSTAG TO WS-RC-LSTAG-PRINT
019400
019500     DISPLAY '---------------------------------------------------'
019600     DISPLAY 'PROGM50S - RESUMEN DEL JOB AGRP50'
019700     DISPLAY 'RETURN-CODE PGMLECAG  : ' WS-RC-LECAG-PRINT
019800     DISPLAY 'RETURN-CODE PGMAGRUP  : ' WS-RC-AGRUP-PRINT
019900     DISPLAY 'RETURN-CODE PGMLSTAG  : ' WS-RC-LSTAG-PRINT
020000     DISPLAY '==================================================='.
020100
020200 9999-FINAL-F. EXIT.
